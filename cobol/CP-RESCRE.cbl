000100*    CP-RESCRE
000200************************************************************
000300*         LAYOUT RESOLUCION DE CREDITO (ARCHIVO SALIDA)    *
000400*         LARGO REGISTRO = 51 BYTES                        *
000500*         FORMATO FIJO POR CONVENIO CON EL SISTEMA DE      *
000600*         ORIGEN (EVALUADOR DE SOLICITUDES); NO SE AGREGA  *
000700*         FILLER DE RELLENO PORQUE LOS 51 BYTES SE         *
000800*         CONSUMEN COMPLETOS, SIN MARGEN PARA EXPANSION.   *
000900************************************************************
001000 01  WS-REG-RESCRE.
001100*        POSICION RELATIVA (01:06) ECO DEL NRO DE SOLICITUD
001200     03  RES-NRO-SOLIC       PIC X(06)    VALUE SPACES.
001300*        POSICION RELATIVA (07:08) ESTADO DE LA RESOLUCION
001400     03  RES-ESTADO          PIC X(08)    VALUE SPACES.
001500         88  RES-APROBADA             VALUE 'APPROVED'.
001600         88  RES-RECHAZADA            VALUE 'REJECTED'.
001700*        POSICION RELATIVA (15:05) MONTO APROBADO EN EUROS
001800*        (00000 CUANDO LA SOLICITUD FUE RECHAZADA)
001900     03  RES-MONTO-APR       PIC 9(05)    VALUE ZEROES.
002000*        POSICION RELATIVA (20:02) PLAZO APROBADO EN MESES
002100*        (00 CUANDO LA SOLICITUD FUE RECHAZADA)
002200     03  RES-PLAZO-APR       PIC 9(02)    VALUE ZEROES.
002300*        POSICION RELATIVA (22:30) MOTIVO DE RECHAZO, EN
002400*        BLANCO CUANDO LA SOLICITUD FUE APROBADA
002500     03  RES-MOTIVO          PIC X(30)    VALUE SPACES.
002600         88  RES-MOT-COD-INVALIDO
002700             VALUE 'INVALID PERSONAL CODE         '.
002800         88  RES-MOT-EDAD-INVALIDA
002900             VALUE 'INVALID AGE                   '.
003000         88  RES-MOT-MONTO-INVALIDO
003100             VALUE 'INVALID LOAN AMOUNT           '.
003200         88  RES-MOT-PLAZO-INVALIDO
003300             VALUE 'INVALID LOAN PERIOD           '.
003400         88  RES-MOT-SIN-OFERTA
003500             VALUE 'NO VALID LOAN FOUND           '.
