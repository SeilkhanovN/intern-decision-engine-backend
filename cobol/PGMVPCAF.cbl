000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMVPCAF.
000300 AUTHOR.        R. ECHEVERRIA.
000400 INSTALLATION.  BANCO DEL PLATA - GERENCIA DE SISTEMAS - CAF.
000500 DATE-WRITTEN.  10-04-1988.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL AREA CREDITOS.
000800*
000900******************************************************************
001000*                                                                *
001100*   PGMVPCAF - VALIDADOR DE CODIGO PERSONAL (RUTINA CALLED)     *
001200*   ===========================================================*
001300*   RECIBE POR LINKAGE UN CODIGO PERSONAL DE 11 DIGITOS (AREA   *
001400*   BALTICA) Y DEVUELVE SI ES ESTRUCTURALMENTE VALIDO: 11       *
001500*   DIGITOS NUMERICOS, SIGLO/SEXO 1-6, FECHA DE NACIMIENTO      *
001600*   CALENDARIO REAL Y DIGITO VERIFICADOR MODULO 11 CORRECTO.    *
001700*   DEVUELVE TAMBIEN LA FECHA DE NACIMIENTO DESCOMPUESTA PARA   *
001800*   QUE EL LLAMADOR (PGMDCCAF) PUEDA APLICAR LA REGLA DE EDAD.  *
001900*                                                                *
002000*   ESTE PROGRAMA NO ABRE NI USA ARCHIVOS.                       *
002100*                                                                *
002200******************************************************************
002300*                     HISTORIAL DE CAMBIOS                       *
002400******************************************************************
002500* 10-04-88 RE  SOL-1203  ALTA INICIAL. VALIDA FORMATO DE 11      *
002600*                        DIGITOS Y DIGITO VERIFICADOR MODULO 11. *
002700* 22-04-88 RE  SOL-1203  SE AGREGA VALIDACION DE FECHA DE        *
002800*                        NACIMIENTO (MES/DIA REALES, BISIESTO).  *
002900* 03-11-88 RE  SOL-1240  CORREGIDO SEGUNDO JUEGO DE PESOS DEL    *
003000*                        DIGITO VERIFICADOR (ESTABA 3,4,5,6,7,8, *
003100*                        9,1,2,3 Y SE USABA MAL DESDE EL ALTA).  *
003200* 19-02-90 MGZ SOL-1401  DEVUELVE AHORA LA FECHA DE NACIMIENTO   *
003300*                        DESCOMPUESTA (SIGLO/ANIO/MES/DIA) AL    *
003400*                        LLAMADOR; ANTES SOLO DEVOLVIA S/N.      *
003500* 14-08-91 MGZ SOL-1455  REVISION DE RENDIMIENTO: SE REEMPLAZA   *
003600*                        DIVISION SUCESIVA POR DIVIDE...         *
003700*                        REMAINDER EN EL CALCULO DEL MODULO 11.  *
003800* 02-05-94 JCQ SOL-1602  CORREGIDO: UN CODIGO CON CARACTERES NO  *
003900*                        NUMERICOS PODIA QUEDAR COMO VALIDO SI   *
004000*                        COINCIDIA POR CASUALIDAD CON LOS DIGI-  *
004100*                        TOS DE FECHA; SE AGREGA LA CLASE        *
004200*                        DIGITOS EN SPECIAL-NAMES Y SE CHEQUEA   *
004300*                        ANTES DE MOVER AL AREA NUMERICA.        *
004400* 09-11-98 JCQ Y2K-0044  REVISION DEL MILENIO: EL SIGLO SE       *
004500*                        OBTIENE SIEMPRE DEL DIGITO 1 DEL        *
004600*                        CODIGO (1800/1900/2000), NUNCA DE LA    *
004700*                        FECHA DE CORRIDA; NO HABIA RIESGO PERO  *
004800*                        SE DEJA CONSTANCIA EN ESTA REVISION.    *
004900* 17-03-99 JCQ Y2K-0044  SIN CAMBIOS DE CODIGO; RETEST COMPLETO  *
005000*                        DE LA RUTINA CONTRA EL PLAN DE PRUEBAS  *
005100*                        DE FIN DE SIGLO DEL AREA CREDITOS.      *
005200* 26-06-03 LPD SOL-2044  SE AGREGA EL DIGITO 11 COMO CAMPO        *
005300*                        PROPIO (WS-CP-VERIF-DG) PARA EL NUEVO   *
005400*                        REPORTE DE AUDITORIA DE CODIGOS         *
005500*                        RECHAZADOS POR DIGITO VERIFICADOR.      *
005600******************************************************************
005700*
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     CLASS DIGITOS IS '0' THRU '9'.
006200*
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006500*=======================*
006600 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
006700*
006800*----------- ESTADO DE LA VALIDACION ----------------------------
006900 77  WS-STATUS-CODIGO        PIC X          VALUE 'S'.
007000     88  WS-COD-OK                          VALUE 'S'.
007100     88  WS-COD-ERROR                       VALUE 'N'.
007200*
007300*----------- AREA NUMERICA DE TRABAJO DEL CODIGO PERSONAL -------
007400 01  WS-CODIGO-VALIDAR           PIC 9(11)  VALUE ZEROS.
007500*
007600*        VISTA 1: DIGITO A DIGITO, PARA EL CALCULO DEL DIGITO
007700*        VERIFICADOR MODULO 11 (1300-VALID-DIGVER-I)
007800 01  WS-CODIGO-DIGITOS REDEFINES WS-CODIGO-VALIDAR.
007900     03  WS-CP-DIG-01            PIC 9.
008000     03  WS-CP-DIG-02            PIC 9.
008100     03  WS-CP-DIG-03            PIC 9.
008200     03  WS-CP-DIG-04            PIC 9.
008300     03  WS-CP-DIG-05            PIC 9.
008400     03  WS-CP-DIG-06            PIC 9.
008500     03  WS-CP-DIG-07            PIC 9.
008600     03  WS-CP-DIG-08            PIC 9.
008700     03  WS-CP-DIG-09            PIC 9.
008800     03  WS-CP-DIG-10            PIC 9.
008900     03  WS-CP-DIG-11            PIC 9.
009000*
009100*        VISTA 2: DESGLOSE ESTRUCTURAL (SIGLO/SEXO + FECHA DE
009200*        NACIMIENTO AAMMDD + NRO DE ORDEN + DIGITO VERIFICADOR)
009300 01  WS-CODIGO-FECHA REDEFINES WS-CODIGO-VALIDAR.
009400     03  WS-CP-SIGLO-SEXO        PIC 9(01).
009500     03  WS-CP-ANIO              PIC 9(02).
009600     03  WS-CP-MES               PIC 9(02).
009700     03  WS-CP-DIA               PIC 9(02).
009800     03  WS-CP-ORDEN             PIC 9(03).
009900     03  WS-CP-VERIF             PIC 9(01).
010000*
010100*        VISTA 3: BASE DE 10 DIGITOS USADA EN EL MODULO 11 MAS
010200*        EL DIGITO VERIFICADOR COMO CAMPO INDEPENDIENTE
010300 01  WS-CODIGO-BASE10 REDEFINES WS-CODIGO-VALIDAR.
010400     03  WS-CP-BASE10            PIC 9(10).
010500     03  WS-CP-VERIF-DG          PIC 9(01).
010600*
010700*----------- CALCULO DE FECHA DE NACIMIENTO ---------------------
010800 77  WS-BASE-SIGLO               PIC 9(04)  VALUE ZEROS.
010900 77  WS-NAC-ANIO                 PIC 9(04)  VALUE ZEROS.
011000 77  WS-NAC-MES                  PIC 9(02)  VALUE ZEROS.
011100 77  WS-NAC-DIA                  PIC 9(02)  VALUE ZEROS.
011200 77  WS-TOPE-DIA                 PIC 9(02)  COMP VALUE ZEROS.
011300 77  WS-RESTO-4                  PIC 9(02)  COMP VALUE ZEROS.
011400 77  WS-RESTO-100                PIC 9(02)  COMP VALUE ZEROS.
011500 77  WS-RESTO-400                PIC 9(03)  COMP VALUE ZEROS.
011600*
011700*----------- CALCULO DEL DIGITO VERIFICADOR ---------------------
011800 77  WS-SUMA-PESADA              PIC S9(4)  COMP VALUE ZEROS.
011900 77  WS-DIV-TMP                  PIC 9(04)  COMP VALUE ZEROS.
012000 77  WS-RESTO-MOD11              PIC 9(02)  COMP VALUE ZEROS.
012100 77  WS-DIG-CALCULADO            PIC 9(01)  COMP VALUE ZEROS.
012200*
012300 77  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
012400*
012500*-----------------------------------------------------------------
012600 LINKAGE SECTION.
012700*================*
012800 01  LK-AREA-COMUNIC.
012900     03  LK-COD-PERSONAL         PIC X(11).
013000     03  LK-COD-VALIDO           PIC X(01).
013100         88  LK-CODIGO-VALIDO            VALUE 'S'.
013200         88  LK-CODIGO-INVALIDO          VALUE 'N'.
013300     03  LK-NAC-ANIO             PIC 9(04).
013400     03  LK-NAC-MES              PIC 9(02).
013500     03  LK-NAC-DIA              PIC 9(02).
013600     03  FILLER                  PIC X(10).
013700*
013800******************************************************************
013900 PROCEDURE DIVISION USING LK-AREA-COMUNIC.
014000*
014100 MAIN-PROGRAM-I.
014200*
014300     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F.
014400     IF WS-COD-OK
014500        PERFORM 1200-VALID-FECHA-I  THRU 1200-VALID-FECHA-F
014600     END-IF.
014700     IF WS-COD-OK
014800        PERFORM 1300-VALID-DIGVER-I THRU 1300-VALID-DIGVER-F
014900     END-IF.
015000     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
015100*
015200 MAIN-PROGRAM-F. GOBACK.
015300*
015400*------------------------------------------------------------------
015500*    VALIDA QUE EL CODIGO RECIBIDO SEAN 11 CARACTERES NUMERICOS
015600 1000-INICIO-I.
015700*
015800     SET WS-COD-OK TO TRUE.
015900     MOVE ZEROS TO WS-CODIGO-VALIDAR.
016000*
016100     IF LK-COD-PERSONAL IS NOT DIGITOS
016200        SET WS-COD-ERROR TO TRUE
016300     ELSE
016400        MOVE LK-COD-PERSONAL TO WS-CODIGO-VALIDAR
016500        PERFORM 1100-VALID-SIGLO-I THRU 1100-VALID-SIGLO-F
016600     END-IF.
016700*
016800 1000-INICIO-F. EXIT.
016900*
017000*------------------------------------------------------------------
017100*    EL DIGITO 1 (SIGLO/SEXO) DEBE SER 1-6; DETERMINA EL SIGLO
017200*    DE NACIMIENTO: 1/2=1800, 3/4=1900, 5/6=2000
017300 1100-VALID-SIGLO-I.
017400*
017500     EVALUATE WS-CP-SIGLO-SEXO
017600        WHEN 1  WHEN 2
017700           MOVE 1800 TO WS-BASE-SIGLO
017800        WHEN 3  WHEN 4
017900           MOVE 1900 TO WS-BASE-SIGLO
018000        WHEN 5  WHEN 6
018100           MOVE 2000 TO WS-BASE-SIGLO
018200        WHEN OTHER
018300           SET WS-COD-ERROR TO TRUE
018400     END-EVALUATE.
018500*
018600 1100-VALID-SIGLO-F. EXIT.
018700*
018800*------------------------------------------------------------------
018900*    ARMA LA FECHA DE NACIMIENTO COMPLETA Y VALIDA QUE SEA UNA
019000*    FECHA CALENDARIO REAL (MES 1-12, DIA SEGUN MES Y BISIESTO)
019100 1200-VALID-FECHA-I.
019200*
019300     COMPUTE WS-NAC-ANIO = WS-BASE-SIGLO + WS-CP-ANIO.
019400     MOVE WS-CP-MES TO WS-NAC-MES.
019500     MOVE WS-CP-DIA TO WS-NAC-DIA.
019600*
019700     IF WS-NAC-MES < 1 OR WS-NAC-MES > 12
019800        SET WS-COD-ERROR TO TRUE
019900     ELSE
020000        EVALUATE WS-NAC-MES
020100           WHEN 4  WHEN 6  WHEN 9  WHEN 11
020200              IF WS-NAC-DIA < 1 OR WS-NAC-DIA > 30
020300                 SET WS-COD-ERROR TO TRUE
020400              END-IF
020500           WHEN 2
020600              PERFORM 1210-VALID-FEBRERO-I
020700                 THRU 1210-VALID-FEBRERO-F
020800           WHEN OTHER
020900              IF WS-NAC-DIA < 1 OR WS-NAC-DIA > 31
021000                 SET WS-COD-ERROR TO TRUE
021100              END-IF
021200        END-EVALUATE
021300     END-IF.
021400*
021500 1200-VALID-FECHA-F. EXIT.
021600*
021700*------------------------------------------------------------------
021800*    FEBRERO: 29 DIAS SI EL ANIO ES BISIESTO, SI NO 28
021900 1210-VALID-FEBRERO-I.
022000*
022100     DIVIDE WS-NAC-ANIO BY 4   GIVING WS-DIV-TMP
022200                               REMAINDER WS-RESTO-4.
022300     DIVIDE WS-NAC-ANIO BY 100 GIVING WS-DIV-TMP
022400                               REMAINDER WS-RESTO-100.
022500     DIVIDE WS-NAC-ANIO BY 400 GIVING WS-DIV-TMP
022600                               REMAINDER WS-RESTO-400.
022700*
022800     IF WS-RESTO-4 = 0 AND (WS-RESTO-100 NOT = 0 OR
022900        WS-RESTO-400 = 0)
023000        MOVE 29 TO WS-TOPE-DIA
023100     ELSE
023200        MOVE 28 TO WS-TOPE-DIA
023300     END-IF.
023400*
023500     IF WS-NAC-DIA < 1 OR WS-NAC-DIA > WS-TOPE-DIA
023600        SET WS-COD-ERROR TO TRUE
023700     END-IF.
023800*
023900 1210-VALID-FEBRERO-F. EXIT.
024000*
024100*------------------------------------------------------------------
024200*    DIGITO VERIFICADOR, ALGORITMO ESTONIO DE MODULO 11. PRIMER
024300*    JUEGO DE PESOS 1,2,3,4,5,6,7,8,9,1; SI EL RESTO DA 10 SE
024400*    RECALCULA CON EL SEGUNDO JUEGO 3,4,5,6,7,8,9,1,2,3; SI ESE
024500*    RESTO TAMBIEN DA 10 EL DIGITO VERIFICADOR ES CERO.
024520*    (VER SOL-1240: EL SEGUNDO JUEGO DE PESOS ESTABA MAL DESDE
024540*     EL ALTA Y SE CORRIGIO EN 03-11-88.)
024600 1300-VALID-DIGVER-I.
024700*
024800     COMPUTE WS-SUMA-PESADA =
024900        WS-CP-DIG-01 * 1 + WS-CP-DIG-02 * 2 + WS-CP-DIG-03 * 3 +
025000        WS-CP-DIG-04 * 4 + WS-CP-DIG-05 * 5 + WS-CP-DIG-06 * 6 +
025100        WS-CP-DIG-07 * 7 + WS-CP-DIG-08 * 8 + WS-CP-DIG-09 * 9 +
025200        WS-CP-DIG-10 * 1.
025300     DIVIDE WS-SUMA-PESADA BY 11 GIVING WS-DIV-TMP
025400                                 REMAINDER WS-RESTO-MOD11.
025500*
025600     IF WS-RESTO-MOD11 < 10
025700        MOVE WS-RESTO-MOD11 TO WS-DIG-CALCULADO
025800     ELSE
025900        COMPUTE WS-SUMA-PESADA =
026000           WS-CP-DIG-01 * 3 + WS-CP-DIG-02 * 4 +
026100           WS-CP-DIG-03 * 5 + WS-CP-DIG-04 * 6 +
026200           WS-CP-DIG-05 * 7 + WS-CP-DIG-06 * 8 +
026300           WS-CP-DIG-07 * 9 + WS-CP-DIG-08 * 1 +
026400           WS-CP-DIG-09 * 2 + WS-CP-DIG-10 * 3
026500        DIVIDE WS-SUMA-PESADA BY 11 GIVING WS-DIV-TMP
026600                                    REMAINDER WS-RESTO-MOD11
026700        IF WS-RESTO-MOD11 < 10
026800           MOVE WS-RESTO-MOD11 TO WS-DIG-CALCULADO
026900        ELSE
027000           MOVE 0 TO WS-DIG-CALCULADO
027100        END-IF
027200     END-IF.
027300*
027400     IF WS-DIG-CALCULADO NOT = WS-CP-VERIF-DG
027500        SET WS-COD-ERROR TO TRUE
027600     END-IF.
027700*
027800 1300-VALID-DIGVER-F. EXIT.
027900*
028000*------------------------------------------------------------------
028100*    DEVUELVE EL RESULTADO AL LLAMADOR
028200 9999-FINAL-I.
028300*
028400     IF WS-COD-OK
028500        MOVE 'S'        TO LK-COD-VALIDO
028600        MOVE WS-NAC-ANIO TO LK-NAC-ANIO
028700        MOVE WS-NAC-MES  TO LK-NAC-MES
028800        MOVE WS-NAC-DIA  TO LK-NAC-DIA
028900        MOVE 0 TO RETURN-CODE
029000     ELSE
029100        MOVE 'N' TO LK-COD-VALIDO
029200        MOVE ZEROS TO LK-NAC-ANIO LK-NAC-MES LK-NAC-DIA
029300        MOVE 05 TO RETURN-CODE
029400     END-IF.
029500*
029600 9999-FINAL-F. EXIT.
