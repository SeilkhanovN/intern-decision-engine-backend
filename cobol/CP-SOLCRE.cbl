000100*    CP-SOLCRE
000200************************************************************
000300*         LAYOUT SOLICITUD DE CREDITO (ARCHIVO ENTRADA)    *
000400*         LARGO REGISTRO = 26 BYTES                        *
000500*         FORMATO FIJO POR CONVENIO CON EL SISTEMA DE      *
000600*         ORIGEN (EVALUADOR DE SOLICITUDES); NO SE AGREGA  *
000700*         FILLER DE RELLENO PORQUE LOS 26 BYTES SE         *
000800*         CONSUMEN COMPLETOS, SIN MARGEN PARA EXPANSION.   *
000900************************************************************
001000 01  WS-REG-SOLCRE.
001100*        POSICION RELATIVA (01:06) NRO DE SOLICITUD
001200     03  SOL-NRO-SOLIC       PIC X(06)    VALUE SPACES.
001300*        POSICION RELATIVA (07:11) CODIGO PERSONAL DEL
001400*        SOLICITANTE (11 DIGITOS NUMERICOS, FORMATO BALTICO)
001500     03  SOL-COD-PERSONAL    PIC X(11)    VALUE SPACES.
001600*        DESGLOSE DEL CODIGO PERSONAL PARA USO DEL PARRAFO
001700*        DE SEGMENTACION CREDITICIA (2300-SEGMENTAR-I)
001800     03  SOL-COD-PERS-SEGM REDEFINES SOL-COD-PERSONAL.
001900         05  FILLER          PIC X(07).
002000         05  SOL-SEGM-ULT4   PIC 9(04).
002100*        DESGLOSE ESTRUCTURAL DEL CODIGO PERSONAL, USADO
002200*        SOLO PARA TRAZA; LA VALIDACION FORMAL LA HACE
002300*        PGMVPCAF (VER 2210-VALID-CODIGO-I)
002400     03  SOL-COD-PERS-FECHA REDEFINES SOL-COD-PERSONAL.
002500         05  SOL-CP-SIGLO-SEXO PIC 9(01).
002600         05  SOL-CP-ANIO       PIC 9(02).
002700         05  SOL-CP-MES        PIC 9(02).
002800         05  SOL-CP-DIA        PIC 9(02).
002900         05  SOL-CP-ORDEN      PIC 9(03).
003000         05  SOL-CP-VERIF      PIC 9(01).
003100*        POSICION RELATIVA (18:02) PAIS DEL SOLICITANTE
003200*        VALORES VALIDOS EE, LV, LT
003300     03  SOL-PAIS            PIC X(02)    VALUE SPACES.
003400*        POSICION RELATIVA (20:05) MONTO SOLICITADO EN EUROS
003500     03  SOL-MONTO-SOL       PIC 9(05)    VALUE ZEROES.
003600*        POSICION RELATIVA (25:02) PLAZO SOLICITADO EN MESES
003700     03  SOL-PLAZO-SOL       PIC 9(02)    VALUE ZEROES.
