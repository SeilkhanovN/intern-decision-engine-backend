000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMDCCAF.
000300 AUTHOR.        R. ECHEVERRIA.
000400 INSTALLATION.  BANCO DEL PLATA - GERENCIA DE SISTEMAS - CAF.
000500 DATE-WRITTEN.  10-04-1988.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL AREA CREDITOS.
000800*
000900******************************************************************
001000*                                                                *
001100*   PGMDCCAF - MOTOR DE DECISION DE CREDITOS DE CONSUMO          *
001200*   =============================================================*
001300*   LEE EL ARCHIVO DE SOLICITUDES DE CREDITO (SOLCRED-ENTRA),     *
001400*   VALIDA CADA SOLICITUD, DERIVA EL SEGMENTO CREDITICIO DEL      *
001500*   SOLICITANTE A PARTIR DE SU CODIGO PERSONAL, CALCULA EL SCORE  *
001600*   Y RESUELVE EL MONTO/PLAZO MAXIMO APROBABLE (O EL MOTIVO DE    *
001700*   RECHAZO), GRABANDO UNA RESOLUCION POR CADA SOLICITUD LEIDA.   *
001800*   AL FINALIZAR IMPRIME EL RESUMEN DIARIO DE LA CORRIDA.         *
001900*                                                                *
002000*   LLAMA A PGMVPCAF PARA LA VALIDACION ESTRUCTURAL Y EL DIGITO  *
002100*   VERIFICADOR DEL CODIGO PERSONAL (VER 2210-VALID-CODIGO-I).    *
002200*                                                                *
002300******************************************************************
002400*                     HISTORIAL DE CAMBIOS                       *
002500******************************************************************
002600* 10-04-88 RE  SOL-1203  ALTA INICIAL. VALIDA CODIGO, MONTO Y    *
002700*                        PLAZO; DERIVA SEGMENTO Y APRUEBA EL     *
002800*                        MONTO MAXIMO PARA EL PLAZO SOLICITADO.  *
002900* 22-04-88 RE  SOL-1203  SE AGREGA LA BUSQUEDA DE PLAZO          *
003000*                        ALTERNATIVO CUANDO EL PLAZO PEDIDO NO   *
003100*                        TIENE OFERTA (2600-CALC-ALTERNATIVA-I). *
003200* 19-02-90 MGZ SOL-1401  SE INCORPORA LA REGLA DE EDAD MINIMA Y  *
003300*                        DE EXPECTATIVA DE VIDA POR PAIS; HASTA  *
003400*                        AHORA LA CONSTANTE DE EDAD MINIMA       *
003500*                        EXISTIA EN CP-PARCRE PERO EL PROGRAMA   *
003600*                        NUNCA LA CONSULTABA (HALLAZGO DE        *
003700*                        AUDITORIA INTERNA AI-90-014).           *
003800* 14-08-91 MGZ SOL-1455  LA BUSQUEDA DE MONTO MAXIMO PASA DE UN  *
003900*                        BARRIDO POR CADA MONTO POSIBLE A LA     *
004000*                        FORMULA CERRADA MIN(TOPE, MODIF*PLAZO); *
004100*                        MISMO RESULTADO, MUCHO MENOS CONSUMO DE *
004200*                        CPU EN LA CORRIDA NOCTURNA.              *
004300* 03-06-93 JCQ SOL-1560  SE AGREGA EL PAIS LT (LITUANIA) A LA    *
004400*                        TABLA DE EXPECTATIVA DE VIDA; ANTES SOLO*
004500*                        EXISTIAN EE Y LV.                        *
004600* 02-05-94 JCQ SOL-1602  PAIS NO RECONOCIDO EN SOL-PAIS SE TRATA *
004700*                        COMO ESTONIA EN LUGAR DE RECHAZAR LA    *
004800*                        SOLICITUD POR PAIS INVALIDO.             *
004900* 09-11-98 JCQ Y2K-0044  REVISION DEL MILENIO: EL ANIO DE         *
005000*                        PROCESO SE TOMA CON ACCEPT ... FROM      *
005100*                        DATE YYYYMMDD (4 DIGITOS) EN LUGAR DE    *
005200*                        LA FORMA DE 2 DIGITOS USADA DESDE EL     *
005300*                        ALTA; IMPACTA EL CALCULO DE EDAD DE LOS  *
005400*                        SOLICITANTES NACIDOS ANTES DE 1900 Y     *
005500*                        DESDE 2000.                              *
005600* 17-03-99 JCQ Y2K-0044  RETEST COMPLETO CONTRA EL PLAN DE       *
005700*                        PRUEBAS DE FIN DE SIGLO DEL AREA         *
005800*                        CREDITOS; SIN NUEVOS HALLAZGOS.          *
005900* 26-06-03 LPD SOL-2044  SE AGREGA POR CONSOLA LA TRAZA DE LOS    *
006000*                        PARAMETROS VIGENTES Y DEL SCORE DE CADA  *
006100*                        SOLICITUD, A PEDIDO DEL AREA DE CREDITOS *
006200*                        PARA EL SEGUIMIENTO DIARIO DE LA CORRIDA.*
006300* 11-09-07 LPD SOL-2210  EL TOTAL DEL RESUMEN DIARIO SE EDITA     *
006400*                        AHORA CON SEPARADOR DE MILES (ZZ,ZZZ,ZZ9)*
006500*                        A PEDIDO DE LA GERENCIA DE CREDITOS.     *
006600* 30-03-11 LPD SOL-2318  SE CLASIFICA POR DIGITOS EL CODIGO       *
006700*                        PERSONAL ANTES DE LLAMAR A PGMVPCAF, PARA*
006800*                        NO PAGAR EL CALL EN SOLICITUDES CON EL   *
006900*                        CAMPO EVIDENTEMENTE MAL FORMADO.         *
007000* 12-11-13 MGZ SOL-2471  EL MOVE SPACES DEL REGISTRO DE SALIDA    *
007100*                        DEJABA RES-MONTO-APR/RES-PLAZO-APR EN    *
007200*                        BLANCO (NO EN CERO) PARA CADA SOLICITUD  *
007300*                        RECHAZADA; SE AGREGA EL MOVE ZEROS       *
007400*                        EXPLICITO (HALLAZGO DE CONTROL DE        *
007500*                        CALIDAD SOBRE EL ARCHIVO RESCRED-SALE).  *
007600******************************************************************
007700*
007800 ENVIRONMENT DIVISION.
007900 CONFIGURATION SECTION.
008000 SPECIAL-NAMES.
008100     CLASS DIGITOS IS '0' THRU '9'.
008200*
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT SOLCRED-ENTRA ASSIGN DDSOLCRE
008600        FILE STATUS IS FS-SOLCRE.
008700     SELECT RESCRED-SALE  ASSIGN DDRESCRE
008800        FILE STATUS IS FS-RESCRE.
008900     SELECT SUMARIO-SALE  ASSIGN DDSUMARI
009000        FILE STATUS IS FS-SUMARI.
009100*
009200 DATA DIVISION.
009300 FILE SECTION.
009400*
009500 FD  SOLCRED-ENTRA
009600     BLOCK CONTAINS 0 RECORDS
009700     RECORDING MODE IS F.
009800 01  REG-SOLCRE                  PIC X(26).
009900*
010000 FD  RESCRED-SALE
010100     BLOCK CONTAINS 0 RECORDS
010200     RECORDING MODE IS F.
010300 01  REG-RESCRE                  PIC X(51).
010400*
010500 FD  SUMARIO-SALE
010600     BLOCK CONTAINS 0 RECORDS
010700     RECORDING MODE IS F.
010800 01  REG-SUMARIO                 PIC X(80).
010900*
011000*
011100 WORKING-STORAGE SECTION.
011200*=======================*
011300 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
011400*
011500*----------- ARCHIVOS -------------------------------------------
011600 77  FS-SOLCRE               PIC XX         VALUE SPACES.
011700 77  FS-RESCRE               PIC XX         VALUE SPACES.
011800 77  FS-SUMARI               PIC XX         VALUE SPACES.
011900 77  WS-STATUS-FIN           PIC X.
012000     88  WS-FIN-LECTURA                     VALUE 'Y'.
012100     88  WS-NO-FIN-LECTURA                  VALUE 'N'.
012200*
012300*----------- FECHA DE PROCESO ------------------------------------
012400 01  WS-FECHA-PROCESO.
012500     03  WS-FEC-PROC-ANIO        PIC 9(04).
012600     03  WS-FEC-PROC-MES         PIC 9(02).
012700     03  WS-FEC-PROC-DIA         PIC 9(02).
012800*
012900*----------- CONTADORES Y ACUMULADORES DEL RESUMEN ---------------
013000 77  WS-CONT-LEIDOS          PIC 9(07)  COMP  VALUE ZEROS.
013100 77  WS-CONT-APROBADOS       PIC 9(07)  COMP  VALUE ZEROS.
013200 77  WS-CONT-RCH-CODIGO      PIC 9(07)  COMP  VALUE ZEROS.
013300 77  WS-CONT-RCH-EDAD        PIC 9(07)  COMP  VALUE ZEROS.
013400 77  WS-CONT-RCH-MONTO       PIC 9(07)  COMP  VALUE ZEROS.
013500 77  WS-CONT-RCH-PLAZO       PIC 9(07)  COMP  VALUE ZEROS.
013600 77  WS-CONT-RCH-SINOFER     PIC 9(07)  COMP  VALUE ZEROS.
013700*        TOTAL APROBADO: ES UN IMPORTE EN EUROS, SE MANTIENE
013800*        ZONED DISPLAY POR CONVENCION DE IMPORTES DEL AREA.
013900 77  WS-TOTAL-APROBADO       PIC 9(09)        VALUE ZEROS.
014000*
014100*----------- CAMPOS INTERNOS DEL MOTOR DE DECISION ---------------
014200 77  WS-MODIF-CRED           PIC 9(04)        VALUE ZEROS.
014300 77  WS-SCORE-CRED           PIC S9(4)V9(4)   VALUE ZEROS.
014400 77  WS-EDAD-ANIOS           PIC 9(03)        VALUE ZEROS.
014500 77  WS-ANIOS-PLAZO-MAX      PIC 9(02)        VALUE ZEROS.
014600 77  WS-EDAD-LIMITE          PIC 9(03)        VALUE ZEROS.
014700 77  WS-VIDA-ESPERADA        PIC 9(02)        VALUE ZEROS.
014800 77  WS-MONTO-MAXIMO         PIC 9(05)        VALUE ZEROS.
014900 77  WS-MONTO-CANDIDATO      PIC 9(05)        VALUE ZEROS.
015000 77  WS-MONTO-ALT            PIC 9(05)        VALUE ZEROS.
015100 77  WS-PLAZO-ALT            PIC 9(02)        VALUE ZEROS.
015200*        WS-PLAZO-BARRIDO ES UN SUBINDICE DE BARRIDO, SE LLEVA
015300*        EN COMP COMO TODO CONTADOR DE ESTE PROGRAMA.
015400 77  WS-PLAZO-BARRIDO        PIC 9(02)  COMP  VALUE ZEROS.
015500 77  WS-STATUS-OFERTA        PIC X            VALUE 'N'.
015600     88  WS-OFERTA-SI                         VALUE 'S'.
015700     88  WS-OFERTA-NO                         VALUE 'N'.
015800*
015900*----------- COMUNICACION CON PGMVPCAF (VALIDADOR DE CODIGO) -----
016000 77  WS-PGMVAL                PIC X(8)        VALUE 'PGMVPCAF'.
016100 01  LK-AREA-COMUNIC.
016200     03  LK-COD-PERSONAL          PIC X(11).
016300     03  LK-COD-VALIDO            PIC X(01).
016400         88  LK-CODIGO-VALIDO               VALUE 'S'.
016500         88  LK-CODIGO-INVALIDO             VALUE 'N'.
016600     03  LK-NAC-ANIO              PIC 9(04).
016700     03  LK-NAC-MES               PIC 9(02).
016800     03  LK-NAC-DIA               PIC 9(02).
016900     03  FILLER                   PIC X(10).
017000*
017100*//////////////////////////////////////////////////////////////////
017200*     COPY CP-SOLCRE.
017300 01  WS-REG-SOLCRE.
017400     03  SOL-NRO-SOLIC       PIC X(06)    VALUE SPACES.
017500     03  SOL-COD-PERSONAL    PIC X(11)    VALUE SPACES.
017600     03  SOL-COD-PERS-SEGM REDEFINES SOL-COD-PERSONAL.
017700         05  FILLER          PIC X(07).
017800         05  SOL-SEGM-ULT4   PIC 9(04).
017900     03  SOL-COD-PERS-FECHA REDEFINES SOL-COD-PERSONAL.
018000         05  SOL-CP-SIGLO-SEXO PIC 9(01).
018100         05  SOL-CP-ANIO       PIC 9(02).
018200         05  SOL-CP-MES        PIC 9(02).
018300         05  SOL-CP-DIA        PIC 9(02).
018400         05  SOL-CP-ORDEN      PIC 9(03).
018500         05  SOL-CP-VERIF      PIC 9(01).
018600     03  SOL-PAIS            PIC X(02)    VALUE SPACES.
018700     03  SOL-MONTO-SOL       PIC 9(05)    VALUE ZEROES.
018800     03  SOL-PLAZO-SOL       PIC 9(02)    VALUE ZEROES.
018900*//////////////////////////////////////////////////////////////////
019000*
019100*//////////////////////////////////////////////////////////////////
019200*     COPY CP-RESCRE.
019300 01  WS-REG-RESCRE.
019400     03  RES-NRO-SOLIC       PIC X(06)    VALUE SPACES.
019500     03  RES-ESTADO          PIC X(08)    VALUE SPACES.
019600         88  RES-APROBADA             VALUE 'APPROVED'.
019700         88  RES-RECHAZADA            VALUE 'REJECTED'.
019800     03  RES-MONTO-APR       PIC 9(05)    VALUE ZEROES.
019900     03  RES-PLAZO-APR       PIC 9(02)    VALUE ZEROES.
020000     03  RES-MOTIVO          PIC X(30)    VALUE SPACES.
020100         88  RES-MOT-COD-INVALIDO
020200             VALUE 'INVALID PERSONAL CODE         '.
020300         88  RES-MOT-EDAD-INVALIDA
020400             VALUE 'INVALID AGE                   '.
020500         88  RES-MOT-MONTO-INVALIDO
020600             VALUE 'INVALID LOAN AMOUNT           '.
020700         88  RES-MOT-PLAZO-INVALIDO
020800             VALUE 'INVALID LOAN PERIOD           '.
020900         88  RES-MOT-SIN-OFERTA
021000             VALUE 'NO VALID LOAN FOUND           '.
021100*//////////////////////////////////////////////////////////////////
021200*
021300*//////////////////////////////////////////////////////////////////
021400*     COPY CP-PARCRE.
021500 01  WS-PARAM-CREDITO.
021600     03  PAR-LIMITES.
021700         05  PAR-MONTO-MIN       PIC 9(05) VALUE 02000.
021800         05  PAR-MONTO-MAX       PIC 9(05) VALUE 10000.
021900         05  PAR-PLAZO-MIN       PIC 9(02) VALUE 12.
022000         05  PAR-PLAZO-MAX       PIC 9(02) VALUE 48.
022100     03  PAR-LIMITES-ED REDEFINES PAR-LIMITES.
022200         05  PAR-MONTO-MIN-ED    PIC ZZZZ9.
022300         05  PAR-MONTO-MAX-ED    PIC ZZZZ9.
022400         05  PAR-PLAZO-MIN-ED    PIC Z9.
022500         05  PAR-PLAZO-MAX-ED    PIC Z9.
022600     03  PAR-EDAD-MIN            PIC 9(02) VALUE 18.
022700     03  PAR-TOPE-SEGM-1         PIC 9(04) VALUE 2499.
022800     03  PAR-TOPE-SEGM-2         PIC 9(04) VALUE 4999.
022900     03  PAR-TOPE-SEGM-3         PIC 9(04) VALUE 7499.
023000     03  PAR-MOD-SEGM-1          PIC 9(04) VALUE 0100.
023100     03  PAR-MOD-SEGM-2          PIC 9(04) VALUE 0300.
023200     03  PAR-MOD-SEGM-3          PIC 9(04) VALUE 1000.
023300     03  PAR-UMBRAL-SCORE        PIC 9V9999 VALUE 0.1000.
023400     03  PAR-VIDA-EE             PIC 9(02) VALUE 78.
023500     03  PAR-VIDA-LV             PIC 9(02) VALUE 75.
023600     03  PAR-VIDA-LT             PIC 9(02) VALUE 76.
023700     03  FILLER                  PIC X(09) VALUE SPACES.
023800*//////////////////////////////////////////////////////////////////
023900*
024000*----------- LINEAS DEL RESUMEN DIARIO (SUMARIO-SALE, 80 COL) ----
024100 01  IMP-TITULO-LINEA.
024200     03  FILLER  PIC X(36) VALUE 'LOAN DECISION ENGINE - DAILY SUMMARY'.
024300     03  FILLER  PIC X(44) VALUE SPACES.
024400*
024500 01  IMP-DETALLE.
024600     03  IMP-ETIQUETA    PIC X(40)   VALUE SPACES.
024700     03  FILLER          PIC X(01)   VALUE SPACES.
024800     03  IMP-CONT-ED     PIC ZZZZ9.
024900     03  FILLER          PIC X(34)   VALUE SPACES.
025000*
025100 01  IMP-TOTAL.
025200     03  FILLER          PIC X(26)   VALUE 'TOTAL APPROVED AMOUNT EUR '.
025300     03  IMP-TOTAL-ED    PIC ZZ,ZZZ,ZZ9.
025400     03  FILLER          PIC X(44)   VALUE SPACES.
025500*
025600 77  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
025700*
025800******************************************************************
025900 PROCEDURE DIVISION.
026000*
026100 MAIN-PROGRAM-I.
026200*
026300     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
026400     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
026500                            UNTIL WS-FIN-LECTURA.
026600     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
026700*
026800 MAIN-PROGRAM-F. GOBACK.
026900*
027000*------------------------------------------------------------------
027100*    ABRE LOS TRES ARCHIVOS, TOMA LA FECHA DE PROCESO Y DEJA
027200*    PRECALCULADOS LOS ANIOS DEL PLAZO MAXIMO PARA LA REGLA DE EDAD
027300 1000-INICIO-I.
027400*
027500     SET WS-NO-FIN-LECTURA TO TRUE.
027600     ACCEPT WS-FECHA-PROCESO FROM DATE YYYYMMDD.
027700     DIVIDE PAR-PLAZO-MAX BY 12 GIVING WS-ANIOS-PLAZO-MAX.
027800*
027900     OPEN INPUT  SOLCRED-ENTRA.
028000     IF FS-SOLCRE IS NOT EQUAL '00'
028100        DISPLAY '* ERROR EN OPEN SOLCRED-ENTRA = ' FS-SOLCRE
028200        MOVE 9999 TO RETURN-CODE
028300        SET WS-FIN-LECTURA TO TRUE
028400     END-IF.
028500*
028600     OPEN OUTPUT RESCRED-SALE.
028700     IF FS-RESCRE IS NOT EQUAL '00'
028800        DISPLAY '* ERROR EN OPEN RESCRED-SALE = ' FS-RESCRE
028900        MOVE 9999 TO RETURN-CODE
029000        SET WS-FIN-LECTURA TO TRUE
029100     END-IF.
029200*
029300     OPEN OUTPUT SUMARIO-SALE.
029400     IF FS-SUMARI IS NOT EQUAL '00'
029500        DISPLAY '* ERROR EN OPEN SUMARIO-SALE = ' FS-SUMARI
029600        MOVE 9999 TO RETURN-CODE
029700        SET WS-FIN-LECTURA TO TRUE
029800     END-IF.
029900*
030000     DISPLAY 'PGMDCCAF - PARAMETROS VIGENTES'.
030100     DISPLAY '  MONTO MIN/MAX : ' PAR-MONTO-MIN-ED '/'
030200                                   PAR-MONTO-MAX-ED.
030300     DISPLAY '  PLAZO MIN/MAX : ' PAR-PLAZO-MIN-ED '/'
030400                                   PAR-PLAZO-MAX-ED.
030500*
030600 1000-INICIO-F. EXIT.
030700*
030800*------------------------------------------------------------------
030900*    PROCESA UNA SOLICITUD: VALIDA, SEGMENTA, BUSCA OFERTA Y GRABA
031000*    LA RESOLUCION. SI HUBO UN MOTIVO DE RECHAZO EN CUALQUIER PASO
031100*    ANTERIOR LOS PASOS SIGUIENTES NO SE EJECUTAN (RES-MOTIVO YA
031200*    DEJA DE ESTAR EN BLANCO).
031300 2000-PROCESO-I.
031400*
031500     PERFORM 2100-LEER-I THRU 2100-LEER-F.
031600*
031700     IF NOT WS-FIN-LECTURA
031800        MOVE SPACES TO WS-REG-RESCRE
031900        MOVE ZEROS  TO RES-MONTO-APR RES-PLAZO-APR
032000        MOVE SOL-NRO-SOLIC TO RES-NRO-SOLIC
032100*
032200        PERFORM 2200-VALIDAR-I THRU 2200-VALIDAR-F
032300*
032400        IF RES-MOTIVO = SPACES
032500           PERFORM 2300-SEGMENTAR-I THRU 2300-SEGMENTAR-F
032600        END-IF
032700*
032800        IF RES-MOTIVO = SPACES
032900           PERFORM 2400-CALC-SCORE-I  THRU 2400-CALC-SCORE-F
033000           PERFORM 2500-CALC-MAXIMO-I THRU 2500-CALC-MAXIMO-F
033100           IF WS-MONTO-MAXIMO >= PAR-MONTO-MIN
033200              SET RES-APROBADA TO TRUE
033300              MOVE WS-MONTO-MAXIMO TO RES-MONTO-APR
033400              MOVE SOL-PLAZO-SOL   TO RES-PLAZO-APR
033500           ELSE
033600              PERFORM 2600-CALC-ALTERNATIVA-I
033700                 THRU 2600-CALC-ALTERNATIVA-F
033800              IF WS-OFERTA-SI
033900                 SET RES-APROBADA TO TRUE
034000                 MOVE WS-MONTO-ALT TO RES-MONTO-APR
034100                 MOVE WS-PLAZO-ALT TO RES-PLAZO-APR
034200              ELSE
034300                 SET RES-RECHAZADA TO TRUE
034400                 SET RES-MOT-SIN-OFERTA TO TRUE
034500              END-IF
034600           END-IF
034700        END-IF
034800*
034900        PERFORM 2700-GRABAR-DECISION-I THRU 2700-GRABAR-DECISION-F
035000     END-IF.
035100*
035200 2000-PROCESO-F. EXIT.
035300*
035400*------------------------------------------------------------------
035500 2100-LEER-I.
035600*
035700     READ SOLCRED-ENTRA INTO WS-REG-SOLCRE
035800     EVALUATE FS-SOLCRE
035900        WHEN '00'
036000           ADD 1 TO WS-CONT-LEIDOS
036100        WHEN '10'
036200           SET WS-FIN-LECTURA TO TRUE
036300        WHEN OTHER
036400           DISPLAY '* ERROR EN LECTURA SOLCRED-ENTRA = ' FS-SOLCRE
036500           MOVE 9999 TO RETURN-CODE
036600           SET WS-FIN-LECTURA TO TRUE
036700     END-EVALUATE.
036800*
036900 2100-LEER-F. EXIT.
037000*
037100*------------------------------------------------------------------
037200*    VALIDACIONES DE ENTRADA, EN EL ORDEN EXIGIDO POR EL AREA DE
037300*    CREDITOS: CODIGO, EDAD, MONTO, PLAZO. GANA LA PRIMERA QUE
037400*    FALLA.
037500 2200-VALIDAR-I.
037600*
037700     PERFORM 2210-VALID-CODIGO-I THRU 2210-VALID-CODIGO-F.
037800     IF RES-MOTIVO = SPACES
037900        PERFORM 2220-VALID-EDAD-I THRU 2220-VALID-EDAD-F
038000     END-IF.
038100     IF RES-MOTIVO = SPACES
038200        PERFORM 2230-VALID-MONTO-I THRU 2230-VALID-MONTO-F
038300     END-IF.
038400     IF RES-MOTIVO = SPACES
038500        PERFORM 2240-VALID-PLAZO-I THRU 2240-VALID-PLAZO-F
038600     END-IF.
038700*
038800 2200-VALIDAR-F. EXIT.
038900*
039000*------------------------------------------------------------------
039100*    LLAMA A PGMVPCAF. SI EL CODIGO ES VALIDO QUEDA LA FECHA DE
039200*    NACIMIENTO DESCOMPUESTA EN LK-AREA-COMUNIC PARA 2220. SE
039300*    DESCARTA POR CLASE (SOL-2318) EL CODIGO NO NUMERICO SIN
039400*    LLEGAR A PAGAR EL CALL.
039500 2210-VALID-CODIGO-I.
039600*
039700     IF SOL-COD-PERSONAL IS NOT DIGITOS
039800        SET RES-RECHAZADA TO TRUE
039900        SET RES-MOT-COD-INVALIDO TO TRUE
040000     ELSE
040100        MOVE SOL-COD-PERSONAL TO LK-COD-PERSONAL
040200        CALL WS-PGMVAL USING LK-AREA-COMUNIC
040300        IF LK-CODIGO-INVALIDO
040400           SET RES-RECHAZADA TO TRUE
040500           SET RES-MOT-COD-INVALIDO TO TRUE
040600        END-IF
040700     END-IF.
040800*
040900 2210-VALID-CODIGO-F. EXIT.
041000*
041100*------------------------------------------------------------------
041200*    EDAD MINIMA Y EXPECTATIVA DE VIDA (SOL-1401 / AI-90-014)
041300 2220-VALID-EDAD-I.
041400*
041500     COMPUTE WS-EDAD-ANIOS = WS-FEC-PROC-ANIO - LK-NAC-ANIO.
041600     IF WS-FEC-PROC-MES < LK-NAC-MES
041700        SUBTRACT 1 FROM WS-EDAD-ANIOS
041800     ELSE
041900        IF WS-FEC-PROC-MES = LK-NAC-MES AND
042000           WS-FEC-PROC-DIA < LK-NAC-DIA
042100           SUBTRACT 1 FROM WS-EDAD-ANIOS
042200        END-IF
042300     END-IF.
042400*
042500     EVALUATE SOL-PAIS
042600        WHEN 'LV'
042700           MOVE PAR-VIDA-LV TO WS-VIDA-ESPERADA
042800        WHEN 'LT'
042900           MOVE PAR-VIDA-LT TO WS-VIDA-ESPERADA
043000        WHEN OTHER
043100           MOVE PAR-VIDA-EE TO WS-VIDA-ESPERADA
043200     END-EVALUATE.
043300*
043400     COMPUTE WS-EDAD-LIMITE = WS-EDAD-ANIOS + WS-ANIOS-PLAZO-MAX.
043500*
043600     IF WS-EDAD-ANIOS < PAR-EDAD-MIN
043700        SET RES-RECHAZADA TO TRUE
043800        SET RES-MOT-EDAD-INVALIDA TO TRUE
043900     ELSE
044000        IF WS-EDAD-LIMITE > WS-VIDA-ESPERADA
044100           SET RES-RECHAZADA TO TRUE
044200           SET RES-MOT-EDAD-INVALIDA TO TRUE
044300        END-IF
044400     END-IF.
044500*
044600 2220-VALID-EDAD-F. EXIT.
044700*
044800*------------------------------------------------------------------
044900 2230-VALID-MONTO-I.
045000*
045100     IF SOL-MONTO-SOL < PAR-MONTO-MIN OR
045200        SOL-MONTO-SOL > PAR-MONTO-MAX
045300        SET RES-RECHAZADA TO TRUE
045400        SET RES-MOT-MONTO-INVALIDO TO TRUE
045500     END-IF.
045600*
045700 2230-VALID-MONTO-F. EXIT.
045800*
045900*------------------------------------------------------------------
046000 2240-VALID-PLAZO-I.
046100*
046200     IF SOL-PLAZO-SOL < PAR-PLAZO-MIN OR
046300        SOL-PLAZO-SOL > PAR-PLAZO-MAX
046400        SET RES-RECHAZADA TO TRUE
046500        SET RES-MOT-PLAZO-INVALIDO TO TRUE
046600     END-IF.
046700*
046800 2240-VALID-PLAZO-F. EXIT.
046900*
047000*------------------------------------------------------------------
047100*    SEGMENTO CREDITICIO SEGUN LOS ULTIMOS 4 DIGITOS DEL CODIGO
047200*    PERSONAL. SEGMENTO DEUDOR (MODIFICADOR 0) ES RECHAZO
047300*    AUTOMATICO, NO TIENE OFERTA POSIBLE.
047400 2300-SEGMENTAR-I.
047500*
047600     IF SOL-SEGM-ULT4 <= PAR-TOPE-SEGM-1
047700        MOVE ZEROS TO WS-MODIF-CRED
047800     ELSE
047900        IF SOL-SEGM-ULT4 <= PAR-TOPE-SEGM-2
048000           MOVE PAR-MOD-SEGM-1 TO WS-MODIF-CRED
048100        ELSE
048200           IF SOL-SEGM-ULT4 <= PAR-TOPE-SEGM-3
048300              MOVE PAR-MOD-SEGM-2 TO WS-MODIF-CRED
048400           ELSE
048500              MOVE PAR-MOD-SEGM-3 TO WS-MODIF-CRED
048600           END-IF
048700        END-IF
048800     END-IF.
048900*
049000     IF WS-MODIF-CRED = ZEROS
049100        SET RES-RECHAZADA TO TRUE
049200        SET RES-MOT-SIN-OFERTA TO TRUE
049300     END-IF.
049400*
049500 2300-SEGMENTAR-F. EXIT.
049600*
049700*------------------------------------------------------------------
049800*    SCORE = ((MODIFICADOR / MONTO) * PLAZO) / 10, SIN REDONDEAR
049900*    (EL UMBRAL DE APROBACION ES PAR-UMBRAL-SCORE = 0,1000).
050000 2400-CALC-SCORE-I.
050100*
050200     IF SOL-MONTO-SOL = ZEROS
050300        MOVE ZEROS TO WS-SCORE-CRED
050400     ELSE
050500        COMPUTE WS-SCORE-CRED =
050600           ((WS-MODIF-CRED / SOL-MONTO-SOL) * SOL-PLAZO-SOL) / 10
050700     END-IF.
050800*
050900     DISPLAY 'SOLIC ' SOL-NRO-SOLIC
051000              ' COD-PERS SIGLO/SEXO=' SOL-CP-SIGLO-SEXO
051100              ' NAC=' SOL-CP-ANIO '/' SOL-CP-MES '/' SOL-CP-DIA
051200              ' ORDEN=' SOL-CP-ORDEN ' VERIF=' SOL-CP-VERIF
051300              ' SCORE SOLICITADO = ' WS-SCORE-CRED.
051400*
051500 2400-CALC-SCORE-F. EXIT.
051600*
051700*------------------------------------------------------------------
051800*    MONTO MAXIMO APROBABLE PARA EL PLAZO SOLICITADO (SOL-1455:
051900*    FORMULA CERRADA EN VEZ DE BARRIDO, EL SCORE ES MONOTONO
052000*    DECRECIENTE EN EL MONTO).
052100 2500-CALC-MAXIMO-I.
052200*
052300     COMPUTE WS-MONTO-MAXIMO = WS-MODIF-CRED * SOL-PLAZO-SOL.
052400     IF WS-MONTO-MAXIMO > PAR-MONTO-MAX
052500        MOVE PAR-MONTO-MAX TO WS-MONTO-MAXIMO
052600     END-IF.
052700     IF WS-MONTO-MAXIMO < PAR-MONTO-MIN
052800        MOVE ZEROS TO WS-MONTO-MAXIMO
052900     END-IF.
053000*
053100 2500-CALC-MAXIMO-F. EXIT.
053200*
053300*------------------------------------------------------------------
053400*    NO HUBO OFERTA AL PLAZO PEDIDO: PRIMERO SE INTENTA EL MISMO
053500*    MONTO A UN PLAZO MAS LARGO; SI TAMPOCO, SE BARRE TODO EL
053600*    RANGO DE PLAZOS BUSCANDO CUALQUIER OFERTA.
053700 2600-CALC-ALTERNATIVA-I.
053800*
053900     SET WS-OFERTA-NO TO TRUE.
054000     PERFORM 2610-ALTERN-MISMO-MONTO-I
054100        THRU 2610-ALTERN-MISMO-MONTO-F.
054200     IF WS-OFERTA-NO
054300        PERFORM 2620-ALTERN-BARRIDO-PLAZO-I
054400           THRU 2620-ALTERN-BARRIDO-PLAZO-F
054500     END-IF.
054600*
054700 2600-CALC-ALTERNATIVA-F. EXIT.
054800*
054900*------------------------------------------------------------------
055000*    MENOR PLAZO EN [PAR-PLAZO-MIN, PAR-PLAZO-MAX] QUE APRUEBE EL
055100*    MONTO SOLICITADO SIN REDUCIRLO.
055200 2610-ALTERN-MISMO-MONTO-I.
055300*
055400     MOVE PAR-PLAZO-MIN TO WS-PLAZO-BARRIDO.
055500     PERFORM 2611-BUSCAR-MISMO-MONTO-I
055600        THRU 2611-BUSCAR-MISMO-MONTO-F
055700        UNTIL WS-OFERTA-SI OR WS-PLAZO-BARRIDO > PAR-PLAZO-MAX.
055800*
055900 2610-ALTERN-MISMO-MONTO-F. EXIT.
056000*
056100 2611-BUSCAR-MISMO-MONTO-I.
056200*
056300     COMPUTE WS-MONTO-CANDIDATO = WS-MODIF-CRED * WS-PLAZO-BARRIDO.
056400     IF WS-MONTO-CANDIDATO >= SOL-MONTO-SOL
056500        SET WS-OFERTA-SI TO TRUE
056600        MOVE SOL-MONTO-SOL    TO WS-MONTO-ALT
056700        MOVE WS-PLAZO-BARRIDO TO WS-PLAZO-ALT
056800     ELSE
056900        ADD 1 TO WS-PLAZO-BARRIDO
057000     END-IF.
057100*
057200 2611-BUSCAR-MISMO-MONTO-F. EXIT.
057300*
057400*------------------------------------------------------------------
057500*    BARRE LOS PLAZOS EN ORDEN ASCENDENTE Y OFRECE EL PRIMERO
057600*    CUYO MONTO MAXIMO APROBABLE LLEGUE AL MINIMO DEL PRODUCTO.
057700 2620-ALTERN-BARRIDO-PLAZO-I.
057800*
057900     MOVE PAR-PLAZO-MIN TO WS-PLAZO-BARRIDO.
058000     PERFORM 2621-BUSCAR-BARRIDO-I
058100        THRU 2621-BUSCAR-BARRIDO-F
058200        UNTIL WS-OFERTA-SI OR WS-PLAZO-BARRIDO > PAR-PLAZO-MAX.
058300*
058400 2620-ALTERN-BARRIDO-PLAZO-F. EXIT.
058500*
058600 2621-BUSCAR-BARRIDO-I.
058700*
058800     COMPUTE WS-MONTO-CANDIDATO = WS-MODIF-CRED * WS-PLAZO-BARRIDO.
058900     IF WS-MONTO-CANDIDATO > PAR-MONTO-MAX
059000        MOVE PAR-MONTO-MAX TO WS-MONTO-CANDIDATO
059100     END-IF.
059200     IF WS-MONTO-CANDIDATO >= PAR-MONTO-MIN
059300        SET WS-OFERTA-SI TO TRUE
059400        MOVE WS-MONTO-CANDIDATO TO WS-MONTO-ALT
059500        MOVE WS-PLAZO-BARRIDO   TO WS-PLAZO-ALT
059600     ELSE
059700        ADD 1 TO WS-PLAZO-BARRIDO
059800     END-IF.
059900*
060000 2621-BUSCAR-BARRIDO-F. EXIT.
060100*
060200*------------------------------------------------------------------
060300*    ACUMULA LOS CONTADORES DEL RESUMEN Y GRABA LA RESOLUCION
060400 2700-GRABAR-DECISION-I.
060500*
060600     IF RES-APROBADA
060700        ADD 1 TO WS-CONT-APROBADOS
060800        ADD RES-MONTO-APR TO WS-TOTAL-APROBADO
060900     ELSE
061000        EVALUATE TRUE
061100           WHEN RES-MOT-COD-INVALIDO
061200              ADD 1 TO WS-CONT-RCH-CODIGO
061300           WHEN RES-MOT-EDAD-INVALIDA
061400              ADD 1 TO WS-CONT-RCH-EDAD
061500           WHEN RES-MOT-MONTO-INVALIDO
061600              ADD 1 TO WS-CONT-RCH-MONTO
061700           WHEN RES-MOT-PLAZO-INVALIDO
061800              ADD 1 TO WS-CONT-RCH-PLAZO
061900           WHEN RES-MOT-SIN-OFERTA
062000              ADD 1 TO WS-CONT-RCH-SINOFER
062100        END-EVALUATE
062200     END-IF.
062300*
062400     WRITE REG-RESCRE FROM WS-REG-RESCRE.
062500     IF FS-RESCRE IS NOT EQUAL '00'
062600        DISPLAY '* ERROR EN WRITE RESCRED-SALE = ' FS-RESCRE
062700        MOVE 9999 TO RETURN-CODE
062800        SET WS-FIN-LECTURA TO TRUE
062900     END-IF.
063000*
063100 2700-GRABAR-DECISION-F. EXIT.
063200*
063300*------------------------------------------------------------------
063400*    IMPRIME EL RESUMEN DIARIO Y CIERRA LOS TRES ARCHIVOS
063500 9999-FINAL-I.
063600*
063700     WRITE REG-SUMARIO FROM IMP-TITULO-LINEA AFTER PAGE.
063800*
063900     MOVE 'APPLICATIONS READ' TO IMP-ETIQUETA.
064000     MOVE WS-CONT-LEIDOS      TO IMP-CONT-ED.
064100     WRITE REG-SUMARIO FROM IMP-DETALLE AFTER 1.
064200*
064300     MOVE 'APPROVED' TO IMP-ETIQUETA.
064400     MOVE WS-CONT-APROBADOS TO IMP-CONT-ED.
064500     WRITE REG-SUMARIO FROM IMP-DETALLE AFTER 1.
064600*
064700     MOVE 'REJECTED - INVALID PERSONAL CODE' TO IMP-ETIQUETA.
064800     MOVE WS-CONT-RCH-CODIGO TO IMP-CONT-ED.
064900     WRITE REG-SUMARIO FROM IMP-DETALLE AFTER 1.
065000*
065100     MOVE 'REJECTED - INVALID AGE' TO IMP-ETIQUETA.
065200     MOVE WS-CONT-RCH-EDAD TO IMP-CONT-ED.
065300     WRITE REG-SUMARIO FROM IMP-DETALLE AFTER 1.
065400*
065500     MOVE 'REJECTED - INVALID LOAN AMOUNT' TO IMP-ETIQUETA.
065600     MOVE WS-CONT-RCH-MONTO TO IMP-CONT-ED.
065700     WRITE REG-SUMARIO FROM IMP-DETALLE AFTER 1.
065800*
065900     MOVE 'REJECTED - INVALID LOAN PERIOD' TO IMP-ETIQUETA.
066000     MOVE WS-CONT-RCH-PLAZO TO IMP-CONT-ED.
066100     WRITE REG-SUMARIO FROM IMP-DETALLE AFTER 1.
066200*
066300     MOVE 'REJECTED - NO VALID LOAN FOUND' TO IMP-ETIQUETA.
066400     MOVE WS-CONT-RCH-SINOFER TO IMP-CONT-ED.
066500     WRITE REG-SUMARIO FROM IMP-DETALLE AFTER 1.
066600*
066700     MOVE WS-TOTAL-APROBADO TO IMP-TOTAL-ED.
066800     WRITE REG-SUMARIO FROM IMP-TOTAL AFTER 1.
066900     IF FS-SUMARI IS NOT EQUAL '00'
067000        DISPLAY '* ERROR EN WRITE SUMARIO-SALE = ' FS-SUMARI
067100        MOVE 9999 TO RETURN-CODE
067200     END-IF.
067300*
067400     CLOSE SOLCRED-ENTRA.
067500     IF FS-SOLCRE IS NOT EQUAL '00'
067600        DISPLAY '* ERROR EN CLOSE SOLCRED-ENTRA = ' FS-SOLCRE
067700        MOVE 9999 TO RETURN-CODE
067800     END-IF.
067900*
068000     CLOSE RESCRED-SALE.
068100     IF FS-RESCRE IS NOT EQUAL '00'
068200        DISPLAY '* ERROR EN CLOSE RESCRED-SALE = ' FS-RESCRE
068300        MOVE 9999 TO RETURN-CODE
068400     END-IF.
068500*
068600     CLOSE SUMARIO-SALE.
068700     IF FS-SUMARI IS NOT EQUAL '00'
068800        DISPLAY '* ERROR EN CLOSE SUMARIO-SALE = ' FS-SUMARI
068900        MOVE 9999 TO RETURN-CODE
069000     END-IF.
069100*
069200     DISPLAY '*********************************************'.
069300     DISPLAY 'LEIDOS     : ' WS-CONT-LEIDOS.
069400     DISPLAY 'APROBADOS  : ' WS-CONT-APROBADOS.
069500     DISPLAY 'RECHAZADOS : ' WS-CONT-RCH-CODIGO WS-CONT-RCH-EDAD
069600             WS-CONT-RCH-MONTO WS-CONT-RCH-PLAZO WS-CONT-RCH-SINOFER.
069700*
069800 9999-FINAL-F. EXIT.
