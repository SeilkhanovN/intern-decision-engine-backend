000100*    CP-PARCRE
000200******************************************************************
000300* TABLA DE PARAMETROS DEL MOTOR DE DECISION CREDITICIA            *
000400*        SUBSISTEMA CAF - CREDITO A FAMILIAS                      *
000500* ESTOS VALORES REEMPLAZAN A LA ANTIGUA TABLA DE PARAMETROS       *
000600* DE TASAS QUE EL SUBSISTEMA CAF MANTENIA EN TBCURCLI; EL MOTOR   *
000700* DE DECISION NO USA DB2, LOS PARAMETROS QUEDAN FIJOS EN ESTE     *
000800* COPY Y SE RECOMPILAN CUANDO CAMBIA LA POLITICA DE CREDITO.      *
000900******************************************************************
001000 01  WS-PARAM-CREDITO.
001100*        LIMITES DE MONTO Y PLAZO DEL PRESTAMO
001200     03  PAR-LIMITES.
001300         05  PAR-MONTO-MIN       PIC 9(05) VALUE 02000.
001400         05  PAR-MONTO-MAX       PIC 9(05) VALUE 10000.
001500         05  PAR-PLAZO-MIN       PIC 9(02) VALUE 12.
001600         05  PAR-PLAZO-MAX       PIC 9(02) VALUE 48.
001700*        VISTA EDITADA DE LOS LIMITES, PARA EL MENSAJE DE
001800*        ARRANQUE QUE MUESTRA LOS PARAMETROS VIGENTES
001900     03  PAR-LIMITES-ED REDEFINES PAR-LIMITES.
002000         05  PAR-MONTO-MIN-ED    PIC ZZZZ9.
002100         05  PAR-MONTO-MAX-ED    PIC ZZZZ9.
002200         05  PAR-PLAZO-MIN-ED    PIC Z9.
002300         05  PAR-PLAZO-MAX-ED    PIC Z9.
002400*        EDAD MINIMA DEL SOLICITANTE
002500     03  PAR-EDAD-MIN            PIC 9(02) VALUE 18.
002600*        MODIFICADORES DE CREDITO POR SEGMENTO (ULT4 DEL
002700*        CODIGO PERSONAL). SEGMENTO DEUDOR = MODIFICADOR 0,
002800*        RECHAZO AUTOMATICO, NO TIENE CAMPO PROPIO.
002900     03  PAR-TOPE-SEGM-1         PIC 9(04) VALUE 2499.
003000     03  PAR-TOPE-SEGM-2         PIC 9(04) VALUE 4999.
003100     03  PAR-TOPE-SEGM-3         PIC 9(04) VALUE 7499.
003200     03  PAR-MOD-SEGM-1          PIC 9(04) VALUE 0100.
003300     03  PAR-MOD-SEGM-2          PIC 9(04) VALUE 0300.
003400     03  PAR-MOD-SEGM-3          PIC 9(04) VALUE 1000.
003500*        UMBRAL DE SCORE PARA APROBAR (SCORE >= 0,1000)
003600     03  PAR-UMBRAL-SCORE        PIC 9V9999 VALUE 0.1000.
003700*        EXPECTATIVA DE VIDA POR PAIS, EN ANIOS; PAIS NO
003800*        RECONOCIDO SE TRATA COMO ESTONIA (VER 2220-VALID-EDAD-I)
003900     03  PAR-VIDA-EE             PIC 9(02) VALUE 78.
004000     03  PAR-VIDA-LV             PIC 9(02) VALUE 75.
004100     03  PAR-VIDA-LT             PIC 9(02) VALUE 76.
004200     03  FILLER                  PIC X(09) VALUE SPACES.
